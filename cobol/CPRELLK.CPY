000100*-----------------------------------------------------------------
000200* CPRELLK.CPY
000300* AREA DE COMUNICACAO (LINKAGE) ENTRE VALMAIN E O PROGRAMA VALREL
000400* (TOTALIZADOR DE FIM DE LOTE)
000500*-----------------------------------------------------------------
000600* HISTORICO
000700*  11/03/2006 RPL  CRIACAO - RELATORIO FINAL SEPARADO EM PROGRAMA
000800*                  PROPRIO (FPP-2006-014)
000900*-----------------------------------------------------------------
001000 01  CP-REL-LINKAGE.
001100     05  LK-REL-FUNCAO                PIC X(05).
001200         88  LK-REL-FUNC-CHAMA            VALUE "CHAMA".
001300     05  LK-REL-TOTAL-LIDOS           PIC 9(07).
001400     05  LK-REL-TOTAL-ACEITOS         PIC 9(07).
001500     05  LK-REL-TOTAL-REJEITADOS      PIC 9(07).
001600     05  LK-REL-TOTAIS-ERRO           PIC 9(07) OCCURS 6 TIMES.
001700     05  FILLER                       PIC X(10).
