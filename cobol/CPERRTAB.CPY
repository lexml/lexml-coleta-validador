000100*-----------------------------------------------------------------
000200* CPERRTAB.CPY
000300* TABELA FIXA DOS TIPOS DE ERRO DE VALIDACAO
000400* A ORDEM DOS CODIGOS 1-6 E SIGNIFICATIVA - ESPELHA OS IDS DA
000500* TABELA DE ERROS DO BANCO DO PORTAL (NAO REORDENAR)
000600*-----------------------------------------------------------------
000700* HISTORICO
000800*  23/06/1998 MTS  CRIACAO DA TABELA - CHAMADO FPP-1998-114
000900*  08/08/2001 ACS  TABELA PASSOU A SER VISTA VIA REDEFINES (ANTES
001000*                  ERA MOVIDA CAMPO A CAMPO - FPP-2001-077)
001100*-----------------------------------------------------------------
001200 01  WK-TIPO-ERRO-CONST.
001300     05  FILLER  PIC X(21) VALUE "1ERRO-GENERICO       ".
001400     05  FILLER  PIC X(21) VALUE "2XML-MAL-FORMADO     ".
001500     05  FILLER  PIC X(21) VALUE "3XML-INVALIDO        ".
001600     05  FILLER  PIC X(21) VALUE "4URN-MAL-FORMADO     ".
001700     05  FILLER  PIC X(21) VALUE "5URN-INVALIDO        ".
001800     05  FILLER  PIC X(21) VALUE "6URN-INCOMPATIVEL    ".
001900 01  WK-TIPO-ERRO-TAB REDEFINES WK-TIPO-ERRO-CONST.
002000     05  WK-TIPO-ERRO-ELEM OCCURS 6 TIMES INDEXED BY WK-IDX-TERRO.
002100         10  WK-TE-CODIGO    PIC 9(01).
002200         10  WK-TE-NOME      PIC X(20).
