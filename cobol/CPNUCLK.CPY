000100*-----------------------------------------------------------------
000200* CPNUCLK.CPY
000300* AREA DE COMUNICACAO (LINKAGE) ENTRE VALREGRA/VALMAIN E O
000400* PROGRAMA VALNUCLE (CARGA E BUSCA DO NUCLEO/PERFIL VALIDO)
000500*-----------------------------------------------------------------
000600* HISTORICO
000700*  08/08/2001 ACS  CRIACAO - SUBSTITUI A LEITURA DIRETA DO ARQUIVO
000800*                  DE PERFIL POR CALL A VALNUCLE (FPP-2001-077)
000900*-----------------------------------------------------------------
001000 01  CP-NUC-LINKAGE.
001100     05  LK-NUC-FUNCAO            PIC X(05).
001200         88  LK-NUC-FUNC-CARGA        VALUE "CARGA".
001300         88  LK-NUC-FUNC-BUSCA        VALUE "BUSCA".
001400     05  LK-NUC-ID-PUBLICADOR     PIC 9(09).
001500     05  LK-NUC-ID-PRESENTE       PIC X(01).
001600         88  LK-NUC-ID-E-PRESENTE     VALUE "S".
001700     05  LK-NUC-TIPO-PERFIL       PIC X(01).
001800     05  LK-NUC-NUCLEO-FULL       PIC X(80).
001900     05  LK-NUC-NUCLEO-AUTO       PIC X(80).
002000     05  LK-NUC-NUCLEO-TIPO       PIC X(80).
002100     05  LK-NUC-VALIDO            PIC X(01).
002200         88  LK-NUC-E-VALIDO          VALUE "S".
002300         88  LK-NUC-NAO-VALIDO        VALUE "N".
002400     05  FILLER                   PIC X(10).
