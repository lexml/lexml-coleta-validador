000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. VALREGRA.
000300 AUTHOR. MARCOS THADEU OLIVEIRA DA SILVA.
000400 INSTALLATION. DIRETORIA DE TECNOLOGIA - NUCLEO COBOL.             FPP2011
000500 DATE-WRITTEN. 23/06/1998.
000600 DATE-COMPILED.
000700 SECURITY. USO INTERNO - SOMENTE PESSOAL AUTORIZADO DO NUCLEO      FPP2011
000800     COBOL.                                                        FPP2011
000900*-----------------------------------------------------------------
001000* VALREGRA - REGRAS DE VALIDACAO DE UM REGISTRO_ITEM
001100* (CONJUNTO COMPLETO DE REGRAS DE NEGOCIO DA VALIDACAO)
001200* RECEBE UM REGISTRO JA LIDO (LK-VAL-ENTRADA) E APLICA, NA ORDEM
001300* FIXA ABAIXO, AS REGRAS RV#1 A RV#8. PARA NA PRIMEIRA QUE FALHAR
001400* E DEVOLVE O RESULTADO (LK-VAL-SAIDA) ACEITO/REJEITADO.
001500*   RV#4 - ID_REGISTRO_ITEM NAO PODE SER VAZIO
001600*   RV#1 - ID_REGISTRO_ITEM NAO PODE TER ESPACO EMBUTIDO
001700*   RV#2 - XML NAO PODE SER VAZIO
001800*   (XML MAL FORMADO - FALHA DE PARSE SIMULADA PELO FLAG)
001900*   RV#3 - XML TEM QUE SER VALIDO CONTRA O SCHEMA
002000*   RV#5 - URN DO DOCUMENTOINDIVIDUAL TEM QUE SER ESTRUTURALMENTE
002100*          VALIDA (E GERA O NUCLEO-URN E AS 2 VARIANTES REDUZIDAS)
002200*   RV#5/RV#6 - CADA IDPUBLICADOR DISTINTO DE ITEM TEM QUE TER
002300*          NUCLEO VALIDO (PERFIL "D")
002400*   RV#5/RV#7 - CADA RELACIONAMENTO (1A PASSADA) TEM QUE TER
002500*          NUCLEO VALIDO (PERFIL "D") SE AINDA NAO PROVADO
002600*   RV#8 - CADA RELACIONAMENTO (2A PASSADA) TEM QUE RESOLVER UM
002700*          IDPUBLICADOR
002800*   RV#7 - A URN DO PROPRIO RELACIONAMENTO TEM QUE SER VALIDA
002900*          ESTRUTURALMENTE E TER NUCLEO VALIDO (PERFIL "R")
003000*-----------------------------------------------------------------
003100*HISTORICO DE ALTERACOES
003200* DATA       AUTOR  CHAMADO        DESCRICAO
003300* ---------- ------ -------------- ------------------------------
003400* 23/06/1998 MTS    FPP-1998-114   CRIACAO DO PROGRAMA (ADAPTADO
003500*                                  DO CADASTRO DE FUNCIONARIOS
003600*                                  FPP004 - CAMPOS E REGRAS TROC.)
003700* 02/09/1998 MTS    FPP-1998-141   RETIRADA A SCREEN SECTION
003800* 30/08/1999 MTS    FPP-1999-020   REVISAO GERAL Y2K - NADA A
003900*                                  CORRIGIR NESTE PROGRAMA
004000* 10/02/2000 ACS    FPP-2000-008   INCLUSAO DAS REGRAS RV#5/RV#6/
004100*                                  RV#7 DE NUCLEO VALIDO
004200* 08/08/2001 ACS    FPP-2001-077   NUCLEO-LOOKUP PASSOU A SER
004300*                                  FEITO VIA CALL A VALNUCLE
004400* 03/05/2002 ACS    FPP-2002-031   MENSAGENS DE ERRO CENTRALIZADAS
004500*                                  AQUI (ANTES FICAVAM NO VALMAIN)
004600* 14/09/2002 ACS    FPP-2002-058   CORRIGIDA A RESOLUCAO DO
004700*                                  IDPUBLICADOR DO RELACIONAMENTO
004800*                                  QUANDO O ATRIBUTO ESTA AUSENTE
004900* 04/02/2003 ACS    FPP-2003-009   AJUSTE POS-INCLUSAO DOS 88 DE
005000*                                  FLAG XML EM CPREGITM
005100* 19/07/2004 RPL    FPP-2004-066   ROTINA DE PARTICAO DA URN
005200*                                  (R700-PARSE-URN) UNIFICADA
005300*                                  PARA DOCUMENTOINDIVIDUAL E
005400*                                  RELACIONAMENTO (ANTES DUPLICADA)
005500* 11/03/2006 RPL    FPP-2006-014   SEM ALTERACAO NESTE PROGRAMA
005600* 02/10/2008 RPL    FPP-2008-051   RES-DS-MENSAGEM AMPLIADA P/ 120
005700*                                  - REVISADAS AS STRING QUE MONTAM
005800*                                  AS MENSAGENS RV#5/RV#7
005900* 20/09/2011 JCS    FPP-2011-009   PADRONIZACAO DE CABECALHO DE
006000*                                  PROGRAMA (INSTALLATION/SECURITY)
006100*-----------------------------------------------------------------
006200 DATA DIVISION.
006300 WORKING-STORAGE SECTION.
006400 77  WK-REJEITADO            PIC X(01) VALUE "N".
006500 77  WK-CD-ERRO              PIC 9(01) VALUE ZERO COMP.
006600 01  WK-DS-MENSAGEM          PIC X(120) VALUE SPACES.
006700 01  WK-ID-ALFA              PIC X(09) VALUE SPACES.
006800*
006900*    AREA DE TRABALHO DA VARREDURA DE ESPACO EMBUTIDO (RV#1).
007000 77  WK-IDX-CHAR              PIC 9(02) VALUE ZERO COMP.
007100 77  WK-POS-ESPACO            PIC 9(02) VALUE ZERO COMP.
007200 77  WK-ULT-NAO-BRANCO        PIC 9(02) VALUE ZERO COMP.
007300*
007400*    AREA DE TRABALHO DA PARTICAO DA URN (RV#5/RV#7) - PARAGRAFO
007500*    R700-PARSE-URN E COMUM AOS DOIS USOS (URN DO
007600*    DOCUMENTOINDIVIDUAL E URN DO RELACIONAMENTO).
007700 01  WK-URN-ENTRADA          PIC X(80) VALUE SPACES.
007800 01  WK-URN-VALIDA-FLAG      PIC X(01) VALUE "N".
007900 01  WK-URN-REMAINDER        PIC X(72) VALUE SPACES.
008000 01  WK-URN-PARTE0           PIC X(72) VALUE SPACES.
008100 01  WK-URN-PARTE1           PIC X(72) VALUE SPACES.
008200 01  WK-URN-PARTE2           PIC X(72) VALUE SPACES.
008300 01  WK-URN-RESTO            PIC X(72) VALUE SPACES.
008400 77  WK-QT-PARTES            PIC 9(02) VALUE ZERO COMP.
008500 01  WK-PARTE1-ANTES         PIC X(72) VALUE SPACES.
008600 01  WK-PARTE1-DEPOIS        PIC X(72) VALUE SPACES.
008700 77  WK-QT-SEMIC1            PIC 9(02) VALUE ZERO COMP.
008800 01  WK-TEM-PONTOVIRG-1      PIC X(01) VALUE "N".
008900 01  WK-PARTE2-ANTES         PIC X(72) VALUE SPACES.
009000 01  WK-PARTE2-DEPOIS        PIC X(72) VALUE SPACES.
009100 77  WK-QT-SEMIC2            PIC 9(02) VALUE ZERO COMP.
009200 01  WK-TEM-PONTOVIRG-2      PIC X(01) VALUE "N".
009300*
009400*    3 FORMAS DO NUCLEO-URN DO DOCUMENTOINDIVIDUAL (COMPLETA,
009500*    AUTORIDADE REDUZIDA, TIPO REDUZIDA) - VISTAS TAMBEM COMO
009600*    VETOR PARA FACILITAR O DUMP DE DIAGNOSTICO.
009700 01  WK-NUCLEO-VARIANTES.
009800     05  WK-NUCLEO-FULL       PIC X(80) VALUE SPACES.
009900     05  WK-NUCLEO-AUTO       PIC X(80) VALUE SPACES.
010000     05  WK-NUCLEO-TIPO       PIC X(80) VALUE SPACES.
010100 01  WK-NUCLEO-TAB REDEFINES WK-NUCLEO-VARIANTES.
010200     05  WK-NUCLEO-ARR        PIC X(80) OCCURS 3 TIMES.
010300*
010400*    IDPUBLICADORES DISTINTOS DE ITEM, NA ORDEM DE OCORRENCIA NO
010500*    DOCUMENTO (RV#5/RV#6).
010600 77  WK-QT-DISTINCT           PIC 9(02) VALUE ZERO COMP.
010700 01  WK-ITEM-DISTINCT.
010800     05  WK-ITEM-DIST-ELEM OCCURS 20 TIMES INDEXED BY WK-IDX-DIST.
010900         10  WK-DIST-ID          PIC 9(09).
011000         10  WK-DIST-PRESENTE    PIC X(01).
011100 01  WK-ITEM-DISTINCT-R REDEFINES WK-ITEM-DISTINCT.
011200     05  WK-ITEM-DIST-BYTES      PIC X(200).
011300 77  WK-ACHOU-DIST            PIC X(01) VALUE "N".
011400 77  WK-NOVO-ID               PIC 9(09) VALUE ZERO.
011500 77  WK-NOVO-PRESENTE         PIC X(01) VALUE "N".
011600 77  WK-IDX-ITEM2             PIC 9(02) VALUE ZERO COMP.
011700 77  WK-IDX-DIST2             PIC 9(02) VALUE ZERO COMP.
011800*
011900*    IDPUBLICADORES JA PROVADOS VALIDOS PARA O NUCLEO DO
012000*    DOCUMENTOINDIVIDUAL (RV#5/RV#6 E RV#5/RV#7 1A PASSADA).
012100 77  WK-QT-PROVADO            PIC 9(02) VALUE ZERO COMP.
012200 01  WK-PROVADO-TAB.
012300     05  WK-PROVADO-ELEM OCCURS 40 TIMES INDEXED BY WK-IDX-PROV.
012400         10  WK-PROVADO-ID       PIC 9(09).
012500 01  WK-PROVADO-TAB-R REDEFINES WK-PROVADO-TAB.
012600     05  WK-PROVADO-BYTES        PIC X(360).
012700 77  WK-ACHOU-PROVADO         PIC X(01) VALUE "N".
012800 77  WK-IDX-REL2              PIC 9(02) VALUE ZERO COMP.
012900 77  WK-IDX-PROV2             PIC 9(02) VALUE ZERO COMP.
013000*
013100*    RESOLUCAO DO IDPUBLICADOR DE UM RELACIONAMENTO (RV#5/RV#7,
013200*    RV#8, RV#7) E DO PRIMEIRO ITEM DISTINTO DO REGISTRO.
013300 77  WK-RESOLVIDO-ID          PIC 9(09) VALUE ZERO.
013400 77  WK-RESOLVIDO-PRESENTE    PIC X(01) VALUE "N".
013500 77  WK-PRIMEIRO-ITEM-ID      PIC 9(09) VALUE ZERO.
013600 77  WK-PRIMEIRO-ITEM-PRESENTE PIC X(01) VALUE "N".
013700*
013800*    AREA DE COMUNICACAO COM VALNUCLE (CARGA/BUSCA DE NUCLEO).
013900     COPY CPNUCLK REPLACING ==CP-NUC-LINKAGE== BY
014000         ==LINKAGE-NUCLEO==.
014100*-----------------------------------------------------------------
014200 LINKAGE SECTION.
014300     COPY CPREGITM REPLACING ==CPR-REGISTRO-ITEM== BY
014400         ==LK-VAL-ENTRADA==.
014500     COPY CPRESULT REPLACING ==CPR-RESULTADO-SAIDA== BY
014600         ==LK-VAL-SAIDA==.
014700     COPY CPERRTAB.
014800*-----------------------------------------------------------------
014900 PROCEDURE DIVISION USING LK-VAL-ENTRADA LK-VAL-SAIDA.
015000 R000-PRINCIPAL.
015100     MOVE "N" TO WK-REJEITADO.
015200     MOVE ZERO TO WK-CD-ERRO.
015300     MOVE SPACES TO WK-DS-MENSAGEM.
015400     MOVE "N" TO WK-PRIMEIRO-ITEM-PRESENTE.
015500     MOVE ZERO TO WK-QT-DISTINCT WK-QT-PROVADO.
015600     MOVE RGI-ID-REGISTRO-ITEM TO RES-ID-REGISTRO-ITEM.
015700     PERFORM R100-VERIFICA-ID THRU R100-EXIT.
015800     IF WK-REJEITADO = "S"
015900         GO TO R900-MONTA-SAIDA.
016000     PERFORM R200-VERIFICA-XML THRU R200-EXIT.
016100     IF WK-REJEITADO = "S"
016200         GO TO R900-MONTA-SAIDA.
016300     PERFORM R300-PARTE-URN THRU R300-EXIT.
016400     IF WK-REJEITADO = "S"
016500         GO TO R900-MONTA-SAIDA.
016600     PERFORM R400-VERIFICA-ITENS THRU R400-EXIT.
016700     IF WK-REJEITADO = "S"
016800         GO TO R900-MONTA-SAIDA.
016900     PERFORM R500-VERIFICA-RELAC-1 THRU R500-EXIT.
017000     IF WK-REJEITADO = "S"
017100         GO TO R900-MONTA-SAIDA.
017200     PERFORM R600-VERIFICA-RELAC-2 THRU R600-EXIT.
017300 R900-MONTA-SAIDA.
017400     PERFORM R900-GRAVA-SAIDA THRU R900-EXIT.
017500     EXIT PROGRAM.
017600 R000-PRINCIPAL-FIM.
017700     EXIT.
017800*
017900*-----------------------------------------------------------------
018000* R100-VERIFICA-ID - RV#4 (VAZIO) E RV#1 (ESPACO EMBUTIDO)
018100*-----------------------------------------------------------------
018200 R100-VERIFICA-ID.
018300     IF RGI-ID-REGISTRO-ITEM = SPACES
018400         MOVE 1 TO WK-CD-ERRO
018500         MOVE SPACES TO WK-DS-MENSAGEM
018600         MOVE "Erro generico: ID_REGISTRO_ITEM nao informado"
018700             TO WK-DS-MENSAGEM
018800         MOVE "S" TO WK-REJEITADO
018900         GO TO R100-EXIT.
019000     MOVE ZERO TO WK-POS-ESPACO WK-ULT-NAO-BRANCO.
019100     PERFORM R110-ACHA-ESPACO THRU R110-ACHA-ESPACO-FIM
019200             VARYING WK-IDX-CHAR FROM 1 BY 1 UNTIL WK-IDX-CHAR > 40.
019300     IF WK-POS-ESPACO > 0 AND WK-POS-ESPACO < WK-ULT-NAO-BRANCO
019400         MOVE 1 TO WK-CD-ERRO
019500         MOVE SPACES TO WK-DS-MENSAGEM
019600         STRING "RV#1 ID_REGISTRO_ITEM n"
019700                    DELIMITED BY SIZE
019800                "ao pode conter espa"
019900                    DELIMITED BY SIZE
020000                "os em branco"
020100                    DELIMITED BY SIZE
020200                INTO WK-DS-MENSAGEM
020300         MOVE "S" TO WK-REJEITADO.
020400 R100-EXIT.
020500     EXIT.
020600*
020700 R110-ACHA-ESPACO.
020800     IF RGI-ID-REGISTRO-ITEM (WK-IDX-CHAR:1) NOT = SPACE
020900         MOVE WK-IDX-CHAR TO WK-ULT-NAO-BRANCO
021000     ELSE
021100         IF WK-POS-ESPACO = 0
021200             MOVE WK-IDX-CHAR TO WK-POS-ESPACO.
021300 R110-ACHA-ESPACO-FIM.
021400     EXIT.
021500*
021600*-----------------------------------------------------------------
021700* R200-VERIFICA-XML - RV#2 (VAZIO), MAL FORMADO, RV#3 (SCHEMA)
021800*-----------------------------------------------------------------
021900 R200-VERIFICA-XML.
022000     IF RGI-XML-VAZIO
022100         MOVE 2 TO WK-CD-ERRO
022200         MOVE SPACES TO WK-DS-MENSAGEM
022300         MOVE "RV#2 XML nulo foi passado para validacao"
022400             TO WK-DS-MENSAGEM
022500         MOVE "S" TO WK-REJEITADO
022600         GO TO R200-EXIT.
022700     IF RGI-XML-MAL-FORMADO
022800         MOVE 2 TO WK-CD-ERRO
022900         MOVE SPACES TO WK-DS-MENSAGEM
023000         STRING "XML mal formado: detalhe nao disponivel nesta"
023100                    DELIMITED BY SIZE
023200                " camada de validacao"
023300                    DELIMITED BY SIZE
023400                INTO WK-DS-MENSAGEM
023500         MOVE "S" TO WK-REJEITADO
023600         GO TO R200-EXIT.
023700     IF RGI-XML-SCHEMA-INVALIDO
023800         MOVE 3 TO WK-CD-ERRO
023900         MOVE SPACES TO WK-DS-MENSAGEM
024000         STRING "RV#3 Xml nao e valido segundo o schema: detalhe"
024100                    DELIMITED BY SIZE
024200                " nao disponivel nesta camada de validacao"
024300                    DELIMITED BY SIZE
024400                INTO WK-DS-MENSAGEM
024500         MOVE "S" TO WK-REJEITADO.
024600 R200-EXIT.
024700     EXIT.
024800*
024900*-----------------------------------------------------------------
025000* R300-PARTE-URN - RV#5 ESTRUTURAL DA URN DO DOCUMENTOINDIVIDUAL
025100*-----------------------------------------------------------------
025200 R300-PARTE-URN.
025300     MOVE RGI-URN-DOC-INDIVIDUAL TO WK-URN-ENTRADA.
025400     PERFORM R700-PARSE-URN THRU R700-EXIT.
025500     IF WK-URN-VALIDA-FLAG = "N"
025600         MOVE 5 TO WK-CD-ERRO
025700         MOVE SPACES TO WK-DS-MENSAGEM
025800         STRING "RV#5 A URN de DocumentoIndividual "
025900                    DELIMITED BY SIZE
026000                '"'
026100                    DELIMITED BY SIZE
026200                RGI-URN-DOC-INDIVIDUAL
026300                    DELIMITED BY SPACE
026400                '" e estruturalmente invalida'
026500                    DELIMITED BY SIZE
026600                INTO WK-DS-MENSAGEM
026700         MOVE "S" TO WK-REJEITADO.
026800 R300-EXIT.
026900     EXIT.
027000*
027100*-----------------------------------------------------------------
027200* R400-VERIFICA-ITENS - RV#5/RV#6 NUCLEO POR IDPUBLICADOR DE ITEM
027300*-----------------------------------------------------------------
027400 R400-VERIFICA-ITENS.
027500     IF RGI-QT-ITENS = ZERO
027600         GO TO R400-EXIT.
027700     PERFORM R410-PROCESSA-ITEM THRU R410-PROCESSA-ITEM-FIM
027800             VARYING WK-IDX-ITEM2 FROM 1 BY 1
027900             UNTIL WK-IDX-ITEM2 > RGI-QT-ITENS
028000                   OR WK-REJEITADO = "S".
028100 R400-EXIT.
028200     EXIT.
028300*
028400 R410-PROCESSA-ITEM.
028500     MOVE ITM-ID-PUBLICADOR (WK-IDX-ITEM2) TO WK-NOVO-ID.
028600     MOVE ITM-ID-PUBLICADOR-PRESENTE (WK-IDX-ITEM2)
028700         TO WK-NOVO-PRESENTE.
028800     PERFORM R415-JA-EXISTE-DIST THRU R415-JA-EXISTE-DIST-FIM.
028900     IF WK-ACHOU-DIST = "S"
029000         GO TO R410-PROCESSA-ITEM-FIM.
029100     ADD 1 TO WK-QT-DISTINCT.
029200     MOVE WK-NOVO-ID TO WK-DIST-ID (WK-QT-DISTINCT).
029300     MOVE WK-NOVO-PRESENTE TO WK-DIST-PRESENTE (WK-QT-DISTINCT).
029400     IF WK-QT-DISTINCT = 1
029500         MOVE WK-NOVO-ID TO WK-PRIMEIRO-ITEM-ID
029600         MOVE WK-NOVO-PRESENTE TO WK-PRIMEIRO-ITEM-PRESENTE.
029700     MOVE "D"           TO LK-NUC-TIPO-PERFIL.
029800     MOVE WK-NOVO-ID    TO LK-NUC-ID-PUBLICADOR.
029900     MOVE WK-NOVO-PRESENTE TO LK-NUC-ID-PRESENTE.
030000     MOVE WK-NUCLEO-FULL TO LK-NUC-NUCLEO-FULL.
030100     MOVE WK-NUCLEO-AUTO TO LK-NUC-NUCLEO-AUTO.
030200     MOVE WK-NUCLEO-TIPO TO LK-NUC-NUCLEO-TIPO.
030300     MOVE "BUSCA"       TO LK-NUC-FUNCAO.
030400     CALL "VALNUCLE" USING LINKAGE-NUCLEO.
030500     IF LK-NUC-NAO-VALIDO
030600         MOVE 6 TO WK-CD-ERRO
030700         MOVE WK-NOVO-ID TO WK-ID-ALFA
030800         MOVE SPACES TO WK-DS-MENSAGEM
030900         STRING "RV#5 A URN de DocumentoIndividual "
031000                    DELIMITED BY SIZE
031100                '"'
031200                    DELIMITED BY SIZE
031300                RGI-URN-DOC-INDIVIDUAL
031400                    DELIMITED BY SPACE
031500                '" nao e compativel com a configuracao atual em'
031600                    DELIMITED BY SIZE
031700                " relacao ao perfil para o publicador "
031800                    DELIMITED BY SIZE
031900                '"'
032000                    DELIMITED BY SIZE
032100                WK-ID-ALFA
032200                    DELIMITED BY SIZE
032300                '"'
032400                    DELIMITED BY SIZE
032500                INTO WK-DS-MENSAGEM
032600         MOVE "S" TO WK-REJEITADO
032700     ELSE
032800         ADD 1 TO WK-QT-PROVADO
032900         MOVE WK-NOVO-ID TO WK-PROVADO-ID (WK-QT-PROVADO).
033000 R410-PROCESSA-ITEM-FIM.
033100     EXIT.
033200*
033300 R415-JA-EXISTE-DIST.
033400     MOVE "N" TO WK-ACHOU-DIST.
033500     IF WK-QT-DISTINCT = ZERO
033600         GO TO R415-JA-EXISTE-DIST-FIM.
033700     PERFORM R416-COMPARA-DIST THRU R416-COMPARA-DIST-FIM
033800             VARYING WK-IDX-DIST2 FROM 1 BY 1
033900             UNTIL WK-IDX-DIST2 > WK-QT-DISTINCT
034000                   OR WK-ACHOU-DIST = "S".
034100 R415-JA-EXISTE-DIST-FIM.
034200     EXIT.
034300*
034400 R416-COMPARA-DIST.
034500     IF WK-NOVO-PRESENTE = "N" AND
034600         WK-DIST-PRESENTE (WK-IDX-DIST2) = "N"
034700         MOVE "S" TO WK-ACHOU-DIST
034800     ELSE
034900         IF WK-NOVO-PRESENTE = "S" AND
035000             WK-DIST-PRESENTE (WK-IDX-DIST2) = "S" AND
035100             WK-NOVO-ID = WK-DIST-ID (WK-IDX-DIST2)
035200             MOVE "S" TO WK-ACHOU-DIST.
035300 R416-COMPARA-DIST-FIM.
035400     EXIT.
035500*
035600*-----------------------------------------------------------------
035700* R500-VERIFICA-RELAC-1 - RV#5/RV#7 1A PASSADA (NUCLEO PERFIL "D")
035800*-----------------------------------------------------------------
035900 R500-VERIFICA-RELAC-1.
036000     IF RGI-QT-RELACIONAMENTOS = ZERO
036100         GO TO R500-EXIT.
036200     PERFORM R510-PROCESSA-RELAC-1 THRU R510-PROCESSA-RELAC-1-FIM
036300             VARYING WK-IDX-REL2 FROM 1 BY 1
036400             UNTIL WK-IDX-REL2 > RGI-QT-RELACIONAMENTOS
036500                   OR WK-REJEITADO = "S".
036600 R500-EXIT.
036700     EXIT.
036800*
036900 R510-PROCESSA-RELAC-1.
037000     PERFORM R520-RESOLVE-ID THRU R520-RESOLVE-ID-FIM.
037100     PERFORM R530-JA-PROVADO THRU R530-JA-PROVADO-FIM.
037200     IF WK-ACHOU-PROVADO = "S"
037300         GO TO R510-PROCESSA-RELAC-1-FIM.
037400     MOVE "D"                 TO LK-NUC-TIPO-PERFIL.
037500     MOVE WK-RESOLVIDO-ID     TO LK-NUC-ID-PUBLICADOR.
037600     MOVE WK-RESOLVIDO-PRESENTE TO LK-NUC-ID-PRESENTE.
037700     MOVE WK-NUCLEO-FULL TO LK-NUC-NUCLEO-FULL.
037800     MOVE WK-NUCLEO-AUTO TO LK-NUC-NUCLEO-AUTO.
037900     MOVE WK-NUCLEO-TIPO TO LK-NUC-NUCLEO-TIPO.
038000     MOVE "BUSCA"             TO LK-NUC-FUNCAO.
038100     CALL "VALNUCLE" USING LINKAGE-NUCLEO.
038200     IF LK-NUC-NAO-VALIDO
038300         MOVE 6 TO WK-CD-ERRO
038400         MOVE WK-RESOLVIDO-ID TO WK-ID-ALFA
038500         MOVE SPACES TO WK-DS-MENSAGEM
038600         STRING "RV#5 A URN de DocumentoIndividual "
038700                    DELIMITED BY SIZE
038800                '"'
038900                    DELIMITED BY SIZE
039000                RGI-URN-DOC-INDIVIDUAL
039100                    DELIMITED BY SPACE
039200                '" nao e compativel com a configuracao atual em'
039300                    DELIMITED BY SIZE
039400                " relacao ao perfil para o relacionamento do"
039500                    DELIMITED BY SIZE
039600                " publicador "
039700                    DELIMITED BY SIZE
039800                '"'
039900                    DELIMITED BY SIZE
040000                WK-ID-ALFA
040100                    DELIMITED BY SIZE
040200                '"'
040300                    DELIMITED BY SIZE
040400                INTO WK-DS-MENSAGEM
040500         MOVE "S" TO WK-REJEITADO
040600     ELSE
040700         ADD 1 TO WK-QT-PROVADO
040800         MOVE WK-RESOLVIDO-ID TO WK-PROVADO-ID (WK-QT-PROVADO).
040900 R510-PROCESSA-RELAC-1-FIM.
041000     EXIT.
041100*
041200 R520-RESOLVE-ID.
041300     IF REL-ID-PUBLICADOR-PRESENTE (WK-IDX-REL2) = "S"
041400         MOVE REL-ID-PUBLICADOR (WK-IDX-REL2) TO WK-RESOLVIDO-ID
041500         MOVE "S" TO WK-RESOLVIDO-PRESENTE
041600     ELSE
041700         IF WK-PRIMEIRO-ITEM-PRESENTE = "S"
041800             MOVE WK-PRIMEIRO-ITEM-ID TO WK-RESOLVIDO-ID
041900             MOVE "S" TO WK-RESOLVIDO-PRESENTE
042000         ELSE
042100             MOVE ZERO TO WK-RESOLVIDO-ID
042200             MOVE "N" TO WK-RESOLVIDO-PRESENTE.
042300 R520-RESOLVE-ID-FIM.
042400     EXIT.
042500*
042600 R530-JA-PROVADO.
042700     MOVE "N" TO WK-ACHOU-PROVADO.
042800     IF WK-RESOLVIDO-PRESENTE NOT = "S"
042900         GO TO R530-JA-PROVADO-FIM.
043000     IF WK-QT-PROVADO = ZERO
043100         GO TO R530-JA-PROVADO-FIM.
043200     PERFORM R535-COMPARA-PROVADO THRU R535-COMPARA-PROVADO-FIM
043300             VARYING WK-IDX-PROV2 FROM 1 BY 1
043400             UNTIL WK-IDX-PROV2 > WK-QT-PROVADO
043500                   OR WK-ACHOU-PROVADO = "S".
043600 R530-JA-PROVADO-FIM.
043700     EXIT.
043800*
043900 R535-COMPARA-PROVADO.
044000     IF WK-PROVADO-ID (WK-IDX-PROV2) = WK-RESOLVIDO-ID
044100         MOVE "S" TO WK-ACHOU-PROVADO.
044200 R535-COMPARA-PROVADO-FIM.
044300     EXIT.
044400*
044500*-----------------------------------------------------------------
044600* R600-VERIFICA-RELAC-2 - RV#8 (RESOLUCAO) E RV#7 (URN PROPRIA)
044700*-----------------------------------------------------------------
044800 R600-VERIFICA-RELAC-2.
044900     IF RGI-QT-RELACIONAMENTOS = ZERO
045000         GO TO R600-EXIT.
045100     PERFORM R610-PROCESSA-RELAC-2 THRU R610-PROCESSA-RELAC-2-FIM
045200             VARYING WK-IDX-REL2 FROM 1 BY 1
045300             UNTIL WK-IDX-REL2 > RGI-QT-RELACIONAMENTOS
045400                   OR WK-REJEITADO = "S".
045500 R600-EXIT.
045600     EXIT.
045700*
045800 R610-PROCESSA-RELAC-2.
045900     PERFORM R520-RESOLVE-ID THRU R520-RESOLVE-ID-FIM.
046000     IF WK-RESOLVIDO-PRESENTE NOT = "S"
046100         MOVE 6 TO WK-CD-ERRO
046200         MOVE SPACES TO WK-DS-MENSAGEM
046300         STRING "RV#8 A URN de Relacionamento "
046400                    DELIMITED BY SIZE
046500                '"'
046600                    DELIMITED BY SIZE
046700                REL-URN (WK-IDX-REL2)
046800                    DELIMITED BY SPACE
046900                '" nao pode ser validada por ausencia de'
047000                    DELIMITED BY SIZE
047100                " idPublicador"
047200                    DELIMITED BY SIZE
047300                INTO WK-DS-MENSAGEM
047400         MOVE "S" TO WK-REJEITADO
047500         GO TO R610-PROCESSA-RELAC-2-FIM.
047600     PERFORM R620-VERIFICA-URN-REL THRU R620-VERIFICA-URN-REL-FIM.
047700 R610-PROCESSA-RELAC-2-FIM.
047800     EXIT.
047900*
048000 R620-VERIFICA-URN-REL.
048100     MOVE REL-URN (WK-IDX-REL2) TO WK-URN-ENTRADA.
048200     PERFORM R700-PARSE-URN THRU R700-EXIT.
048300     IF WK-URN-VALIDA-FLAG = "S"
048400         MOVE "R"                 TO LK-NUC-TIPO-PERFIL
048500         MOVE WK-RESOLVIDO-ID     TO LK-NUC-ID-PUBLICADOR
048600         MOVE WK-RESOLVIDO-PRESENTE TO LK-NUC-ID-PRESENTE
048700         MOVE WK-NUCLEO-FULL TO LK-NUC-NUCLEO-FULL
048800         MOVE WK-NUCLEO-AUTO TO LK-NUC-NUCLEO-AUTO
048900         MOVE WK-NUCLEO-TIPO TO LK-NUC-NUCLEO-TIPO
049000         MOVE "BUSCA"             TO LK-NUC-FUNCAO
049100         CALL "VALNUCLE" USING LINKAGE-NUCLEO
049200         IF LK-NUC-E-VALIDO
049300             GO TO R620-VERIFICA-URN-REL-FIM.
049400     MOVE 6 TO WK-CD-ERRO.
049500     MOVE SPACES TO WK-DS-MENSAGEM.
049600     STRING "RV#7 A URN de Relacionamento "
049700                DELIMITED BY SIZE
049800            '"'
049900                DELIMITED BY SIZE
050000            REL-URN (WK-IDX-REL2)
050100                DELIMITED BY SPACE
050200            '" nao e compativel com a configuracao atual de'
050300                DELIMITED BY SIZE
050400            " perfil"
050500                DELIMITED BY SIZE
050600            INTO WK-DS-MENSAGEM.
050700     MOVE "S" TO WK-REJEITADO.
050800 R620-VERIFICA-URN-REL-FIM.
050900     EXIT.
051000*
051100*-----------------------------------------------------------------
051200* R700-PARSE-URN - PARTICAO ESTRUTURAL DA URN (RV#5/RV#7) - USADA
051300* TANTO PARA A URN DO DOCUMENTOINDIVIDUAL QUANTO PARA A URN DO
051400* PROPRIO RELACIONAMENTO. ENTRADA EM WK-URN-ENTRADA, SAIDA NO
051500* FLAG WK-URN-VALIDA-FLAG E NAS 3 FORMAS DO NUCLEO-URN.
051600*-----------------------------------------------------------------
051700 R700-PARSE-URN.
051800     MOVE "S" TO WK-URN-VALIDA-FLAG.
051900     MOVE SPACES TO WK-NUCLEO-FULL WK-NUCLEO-AUTO WK-NUCLEO-TIPO.
052000     IF WK-URN-ENTRADA (1:8) NOT = "urn:lex:"
052100         MOVE "N" TO WK-URN-VALIDA-FLAG
052200         GO TO R700-EXIT.
052300     MOVE WK-URN-ENTRADA (9:72) TO WK-URN-REMAINDER.
052400     MOVE ZERO TO WK-QT-PARTES.
052500     MOVE SPACES TO WK-URN-PARTE0 WK-URN-PARTE1 WK-URN-PARTE2
052600         WK-URN-RESTO.
052700     UNSTRING WK-URN-REMAINDER DELIMITED BY ":"
052800         INTO WK-URN-PARTE0 WK-URN-PARTE1 WK-URN-PARTE2
052900             WK-URN-RESTO
053000         TALLYING IN WK-QT-PARTES.
053100     IF WK-QT-PARTES < 3
053200         MOVE "N" TO WK-URN-VALIDA-FLAG
053300         GO TO R700-EXIT.
053400     STRING WK-URN-PARTE0 DELIMITED BY SPACE
053500            ":"           DELIMITED BY SIZE
053600            WK-URN-PARTE1 DELIMITED BY SPACE
053700            ":"           DELIMITED BY SIZE
053800            WK-URN-PARTE2 DELIMITED BY SPACE
053900            INTO WK-NUCLEO-FULL.
054000     MOVE "N" TO WK-TEM-PONTOVIRG-1.
054100     MOVE "N" TO WK-TEM-PONTOVIRG-2.
054200     MOVE SPACES TO WK-PARTE1-ANTES WK-PARTE1-DEPOIS.
054300     MOVE ZERO TO WK-QT-SEMIC1.
054400     UNSTRING WK-URN-PARTE1 DELIMITED BY ";"
054500         INTO WK-PARTE1-ANTES WK-PARTE1-DEPOIS
054600         TALLYING IN WK-QT-SEMIC1.
054700     IF WK-QT-SEMIC1 > 1
054800         MOVE "S" TO WK-TEM-PONTOVIRG-1.
054900     MOVE SPACES TO WK-PARTE2-ANTES WK-PARTE2-DEPOIS.
055000     MOVE ZERO TO WK-QT-SEMIC2.
055100     UNSTRING WK-URN-PARTE2 DELIMITED BY ";"
055200         INTO WK-PARTE2-ANTES WK-PARTE2-DEPOIS
055300         TALLYING IN WK-QT-SEMIC2.
055400     IF WK-QT-SEMIC2 > 1
055500         MOVE "S" TO WK-TEM-PONTOVIRG-2.
055600     IF WK-TEM-PONTOVIRG-1 = "S" AND WK-TEM-PONTOVIRG-2 = "S"
055700         STRING WK-URN-PARTE0   DELIMITED BY SPACE
055800                ":"             DELIMITED BY SIZE
055900                WK-PARTE1-ANTES DELIMITED BY SPACE
056000                ":"             DELIMITED BY SIZE
056100                WK-URN-PARTE2   DELIMITED BY SPACE
056200                INTO WK-NUCLEO-AUTO
056300         STRING WK-URN-PARTE0   DELIMITED BY SPACE
056400                ":"             DELIMITED BY SIZE
056500                WK-URN-PARTE1   DELIMITED BY SPACE
056600                ":"             DELIMITED BY SIZE
056700                WK-PARTE2-ANTES DELIMITED BY SPACE
056800                INTO WK-NUCLEO-TIPO.
056900 R700-EXIT.
057000     EXIT.
057100*
057200*-----------------------------------------------------------------
057300* R900-GRAVA-SAIDA - MONTAGEM DO REGISTRO DE RESULTADO
057400*-----------------------------------------------------------------
057500 R900-GRAVA-SAIDA.
057600     IF WK-REJEITADO = "S"
057700         MOVE "R" TO RES-RESULTADO
057800         MOVE WK-CD-ERRO TO RES-CD-TIPO-ERRO
057900         MOVE WK-TE-NOME (WK-CD-ERRO) TO RES-DS-TIPO-ERRO
058000         MOVE WK-DS-MENSAGEM TO RES-DS-MENSAGEM
058100     ELSE
058200         MOVE "A" TO RES-RESULTADO
058300         MOVE ZERO TO RES-CD-TIPO-ERRO
058400         MOVE SPACES TO RES-DS-TIPO-ERRO RES-DS-MENSAGEM.
058500 R900-EXIT.
058600     EXIT.
