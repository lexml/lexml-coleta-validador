000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. VALNUCLE.
000300 AUTHOR. ANA CAROLINA SANTOS.
000400 INSTALLATION. DIRETORIA DE TECNOLOGIA - NUCLEO COBOL.             FPP2011
000500 DATE-WRITTEN. 08/08/2001.
000600 DATE-COMPILED.
000700 SECURITY. USO INTERNO - SOMENTE PESSOAL AUTORIZADO DO NUCLEO      FPP2011
000800     COBOL.                                                        FPP2011
000900*-----------------------------------------------------------------
001000* VALNUCLE - CARGA E CONSULTA DO NUCLEO/PERFIL VALIDO
001100* (ROTINA CENTRAL DE CONFERENCIA DO NUCLEO/PERFIL CONTRA O
001200* CADASTRO DE REFERENCIA)
001300* FUNCAO "CARGA" - LE O ARQUIVO DE REFERENCIA PERFILREF (JA
001400* MANTIDO EM ORDEM CRESCENTE PELA ROTINA DE CARGA DO CADASTRO
001500* CENTRAL) PARA A TABELA WK-TAB-PERFIL, UMA UNICA VEZ POR JOB.
001600* FUNCAO "BUSCA" - DADO IDPUBLICADOR/TIPOPERFIL/NUCLEO-URN (E AS
001700* DUAS VARIANTES REDUZIDAS), RESPONDE SE A COMBINACAO ESTA
001800* REGISTRADA NA TABELA (CHAVE COMPLETA OU AS DUAS CHAVES
001900* REDUZIDAS JUNTAS).
002000*-----------------------------------------------------------------
002100*HISTORICO DE ALTERACOES
002200* DATA       AUTOR  CHAMADO        DESCRICAO
002300* ---------- ------ -------------- ------------------------------
002400* 08/08/2001 ACS    FPP-2001-077   CRIACAO DO PROGRAMA (ADAPTADO
002500*                                  DE CADCEP - TABELA DE UF VIROU
002600*                                  TABELA DE NUCLEO/PERFIL)
002700* 03/05/2002 ACS    FPP-2002-031   INCLUIDA A BUSCA POR CHAVES
002800*                                  REDUZIDAS (AUTORIDADE E TIPO)
002900* 14/09/2002 ACS    FPP-2002-058   CORRIGIDO SEARCH ALL QUE NAO
003000*                                  PARAVA NO PRIMEIRO ACHADO
003100* 04/02/2003 ACS    FPP-2003-009   GUARDA DE IDPUBLICADOR/NUCLEO
003200*                                  AUSENTE PASSOU A FALHAR DIRETO
003300* 19/07/2004 RPL    FPP-2004-066   LIMITE DA TABELA ELEVADO PARA
003400*                                  5000 LINHAS (CADASTRO CRESCEU)
003500* 02/10/2008 RPL    FPP-2008-051   REVISAO GERAL - NADA ALTERADO
003600*                                  NESTE PROGRAMA, SO CONFERENCIA
003700* 20/09/2011 JCS    FPP-2011-009   PADRONIZACAO DE CABECALHO DE
003800*                                  PROGRAMA (INSTALLATION/SECURITY)
003900*-----------------------------------------------------------------
004000 ENVIRONMENT DIVISION.
004100 CONFIGURATION SECTION.
004200 SPECIAL-NAMES.
004300     CLASS CLASSE-BRANCO IS " ".
004400 INPUT-OUTPUT SECTION.
004500 FILE-CONTROL.
004600     SELECT PERFILREF ASSIGN TO DISK
004700                ORGANIZATION IS LINE SEQUENTIAL
004800                ACCESS MODE  IS SEQUENTIAL
004900                FILE STATUS  IS ST-ERRO.
005000*-----------------------------------------------------------------
005100 DATA DIVISION.
005200 FILE SECTION.
005300 FD  PERFILREF
005400         LABEL RECORD IS STANDARD
005500         VALUE OF FILE-ID IS "PERFIL.DAT".
005600     COPY CPPERFIL REPLACING ==CPP-PERFIL-REF== BY
005700         ==REG-PERFILREF-REC==.
005800*-----------------------------------------------------------------
005900 WORKING-STORAGE SECTION.
006000 01  ST-ERRO                 PIC X(02) VALUE "00".
006100 77  WK-PERFIL-QTD           PIC 9(05) VALUE ZERO COMP.
006200*
006300*    TABELA EM MEMORIA DO NUCLEO/PERFIL VALIDO - CARREGADA UMA SO
006400*    VEZ (FUNCAO "CARGA") E CONSULTADA POR SEARCH ALL (FUNCAO
006500*    "BUSCA") - O ARQUIVO DE ENTRADA JA CHEGA EM ORDEM CRESCENTE.
006600 01  WK-TAB-PERFIL.
006700     05  WK-PERFIL-ELEM OCCURS 1 TO 5000 TIMES
006800             DEPENDING ON WK-PERFIL-QTD
006900             ASCENDING KEY IS WK-PERFIL-CHAVE
007000             INDEXED BY WK-IDX-PERFIL.
007100         10  WK-PERFIL-CHAVE     PIC X(100).
007200*
007300*    CHAVE CANDIDATA MONTADA PARA A BUSCA - VISTA TAMBEM COMO
007400*    COMPONENTES SEPARADOS PARA O DUMP DE DIAGNOSTICO.
007500 01  WK-CHAVE-CAND               PIC X(100) VALUE SPACES.
007600 01  WK-CHAVE-DEBUG REDEFINES WK-CHAVE-CAND.
007700     05  WK-CHAVE-DEBUG-ID       PIC X(09).
007800     05  FILLER                  PIC X(01).
007900     05  WK-CHAVE-DEBUG-TIPO     PIC X(01).
008000     05  FILLER                  PIC X(01).
008100     05  WK-CHAVE-DEBUG-NUCLEO   PIC X(88).
008200*
008300*    IDPUBLICADOR ZERADO A ESQUERDA, VISTO TAMBEM COMO NUMERO
008400*    (USO INTERNO DE MOVE NUMERICO A PARTIR DO PARAMETRO).
008500 01  WK-ID-PUB-AREA.
008600     05  WK-ID-PUB-ALFA          PIC X(09).
008700 01  WK-ID-PUB-AREA-N REDEFINES WK-ID-PUB-AREA.
008800     05  WK-ID-PUB-NUM           PIC 9(09).
008900*
009000*    TABELA MNEMONICA DO TIPO DE PERFIL (D/R), NO MESMO ESTILO DA
009100*    TABELA DE UF DO PROGRAMA CADCEP DE ONDE ESTE FOI ADAPTADO -
009200*    USADA SO PARA MENSAGEM DE DIAGNOSTICO, NAO ENTRA NA BUSCA.
009300 01  TABPERFILTIPO.
009400     05  FILLER PIC X(21) VALUE "DDOCUMENTO INDIVIDUAL".
009500     05  FILLER PIC X(21) VALUE "RRELACIONAMENTO      ".
009600 01  TABPERFILTIPOX REDEFINES TABPERFILTIPO.
009700     05  TB-PERFIL-TIPO PIC X(21) OCCURS 2 TIMES.
009800*
009900 01  WK-ACHOU-AUTO               PIC X(01) VALUE "N".
010000 01  WK-ACHOU-TIPO                PIC X(01) VALUE "N".
010100 01  WK-MENS                     PIC X(60) VALUE SPACES.
010200*-----------------------------------------------------------------
010300 LINKAGE SECTION.
010400     COPY CPNUCLK.
010500*-----------------------------------------------------------------
010600 PROCEDURE DIVISION USING CP-NUC-LINKAGE.
010700 NUC-PRINCIPAL.
010800     IF LK-NUC-FUNC-CARGA
010900         PERFORM NUC-CARGA THRU NUC-CARGA-FIM
011000     ELSE
011100         PERFORM NUC-BUSCA THRU NUC-BUSCA-FIM.
011200     EXIT PROGRAM.
011300 NUC-PRINCIPAL-FIM.
011400     EXIT.
011500*
011600*-----------------------------------------------------------------
011700* NUC-CARGA - CARGA DO ARQUIVO DE REFERENCIA PARA A TABELA
011800*-----------------------------------------------------------------
011900 NUC-CARGA.
012000     MOVE ZERO TO WK-PERFIL-QTD.
012100     OPEN INPUT PERFILREF.
012200     IF ST-ERRO NOT = "00"
012300         MOVE "ERRO NA ABERTURA DO ARQUIVO PERFILREF" TO WK-MENS
012400         DISPLAY WK-MENS
012500         GO TO NUC-CARGA-FIM.
012600 NUC-CARGA-LER.
012700     READ PERFILREF.
012800     IF ST-ERRO = "10"
012900         GO TO NUC-CARGA-FECHA.
013000     IF ST-ERRO NOT = "00"
013100         MOVE "ERRO NA LEITURA DO ARQUIVO PERFILREF" TO WK-MENS
013200         DISPLAY WK-MENS
013300         GO TO NUC-CARGA-FECHA.
013400     ADD 1 TO WK-PERFIL-QTD.
013500     MOVE PRF-CHAVE OF REG-PERFILREF-REC
013600         TO WK-PERFIL-CHAVE (WK-PERFIL-QTD).
013700     GO TO NUC-CARGA-LER.
013800 NUC-CARGA-FECHA.
013900     CLOSE PERFILREF.
014000 NUC-CARGA-FIM.
014100     EXIT.
014200*
014300*-----------------------------------------------------------------
014400* NUC-BUSCA - CONSULTA DO NUCLEO/PERFIL VALIDO PARA UM CANDIDATO
014500* (CHAMADA PELO VALREGRA PARA AS REGRAS RV#5/RV#6/RV#7)
014600*-----------------------------------------------------------------
014700 NUC-BUSCA.
014800     MOVE "N" TO LK-NUC-VALIDO.
014900     IF LK-NUC-ID-PRESENTE NOT = "S" OR
015000         LK-NUC-NUCLEO-FULL IS CLASSE-BRANCO
015100         GO TO NUC-BUSCA-FIM.
015200     MOVE LK-NUC-ID-PUBLICADOR TO WK-ID-PUB-NUM.
015300*
015400     PERFORM NUC-MONTA-FULL THRU NUC-MONTA-FULL-FIM.
015500     SEARCH ALL WK-PERFIL-ELEM
015600         AT END
015700             CONTINUE
015800         WHEN WK-PERFIL-CHAVE (WK-IDX-PERFIL) = WK-CHAVE-CAND
015900             MOVE "S" TO LK-NUC-VALIDO
016000             GO TO NUC-BUSCA-FIM
016100     END-SEARCH.
016200*
016300     IF LK-NUC-NUCLEO-AUTO = SPACES OR LK-NUC-NUCLEO-TIPO = SPACES
016400         GO TO NUC-BUSCA-FIM.
016500*
016600     MOVE "N" TO WK-ACHOU-AUTO.
016700     MOVE "N" TO WK-ACHOU-TIPO.
016800     PERFORM NUC-MONTA-AUTO THRU NUC-MONTA-AUTO-FIM.
016900     SEARCH ALL WK-PERFIL-ELEM
017000         AT END
017100             CONTINUE
017200         WHEN WK-PERFIL-CHAVE (WK-IDX-PERFIL) = WK-CHAVE-CAND
017300             MOVE "S" TO WK-ACHOU-AUTO
017400     END-SEARCH.
017500     PERFORM NUC-MONTA-TIPO THRU NUC-MONTA-TIPO-FIM.
017600     SEARCH ALL WK-PERFIL-ELEM
017700         AT END
017800             CONTINUE
017900         WHEN WK-PERFIL-CHAVE (WK-IDX-PERFIL) = WK-CHAVE-CAND
018000             MOVE "S" TO WK-ACHOU-TIPO
018100     END-SEARCH.
018200     IF WK-ACHOU-AUTO = "S" AND WK-ACHOU-TIPO = "S"
018300         MOVE "S" TO LK-NUC-VALIDO.
018400 NUC-BUSCA-FIM.
018500     EXIT.
018600*
018700*-----------------------------------------------------------------
018800* NUC-MONTA-xxx - MONTAGEM DAS 3 FORMAS DA CHAVE CANDIDATA
018900* IDPUBLICADOR:TIPOPERFIL:NUCLEO-URN (COMPLETA, AUTORIDADE
019000* REDUZIDA, TIPO REDUZIDA) - TRUNCA NOS BRANCOS A DIREITA DO
019100* NUCLEO-URN (DELIMITED BY SPACE), SEM USAR FUNCTION TRIM.
019200*-----------------------------------------------------------------
019300 NUC-MONTA-FULL.
019400     MOVE SPACES TO WK-CHAVE-CAND.
019500     STRING WK-ID-PUB-ALFA     DELIMITED BY SIZE
019600            ":"                DELIMITED BY SIZE
019700            LK-NUC-TIPO-PERFIL DELIMITED BY SIZE
019800            ":"                DELIMITED BY SIZE
019900            LK-NUC-NUCLEO-FULL DELIMITED BY SPACE
020000            INTO WK-CHAVE-CAND.
020100 NUC-MONTA-FULL-FIM.
020200     EXIT.
020300 NUC-MONTA-AUTO.
020400     MOVE SPACES TO WK-CHAVE-CAND.
020500     STRING WK-ID-PUB-ALFA     DELIMITED BY SIZE
020600            ":"                DELIMITED BY SIZE
020700            LK-NUC-TIPO-PERFIL DELIMITED BY SIZE
020800            ":"                DELIMITED BY SIZE
020900            LK-NUC-NUCLEO-AUTO DELIMITED BY SPACE
021000            INTO WK-CHAVE-CAND.
021100 NUC-MONTA-AUTO-FIM.
021200     EXIT.
021300 NUC-MONTA-TIPO.
021400     MOVE SPACES TO WK-CHAVE-CAND.
021500     STRING WK-ID-PUB-ALFA     DELIMITED BY SIZE
021600            ":"                DELIMITED BY SIZE
021700            LK-NUC-TIPO-PERFIL DELIMITED BY SIZE
021800            ":"                DELIMITED BY SIZE
021900            LK-NUC-NUCLEO-TIPO DELIMITED BY SPACE
022000            INTO WK-CHAVE-CAND.
022100 NUC-MONTA-TIPO-FIM.
022200     EXIT.
