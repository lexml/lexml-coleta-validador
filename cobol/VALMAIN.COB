000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. VALMAIN.
000300 AUTHOR. MARCOS THADEU OLIVEIRA DA SILVA.
000400 INSTALLATION. DIRETORIA DE TECNOLOGIA - NUCLEO COBOL.             FPP2011
000500 DATE-WRITTEN. 23/06/1998.
000600 DATE-COMPILED.
000700 SECURITY. USO INTERNO - SOMENTE PESSOAL AUTORIZADO DO NUCLEO      FPP2011
000800     COBOL.                                                        FPP2011
000900*-----------------------------------------------------------------
001000* VALMAIN - CONTROLADOR DO LOTE DE VALIDACAO DE REGISTRO_ITEM
001100* LE OS REGISTROS COLETADOS PELO HARVESTER LEXML, CHAMA VALREGRA
001200* PARA APLICAR AS REGRAS DE NEGOCIO NA ORDEM FIXA, GRAVA O
001300* RESULTADO (ACEITO/REJEITADO) E, AO FINAL, CHAMA VALREL PARA
001400* IMPRIMIR O TOTALIZADOR DO LOTE.
001500* SUBSTITUI, PARA ESTA LINHA DE NEGOCIO, O ANTIGO MENU FPPMAIN -
001600* AQUI NAO HA OPERADOR NO TERMINAL, O JOB RODA DO INICIO AO FIM.
001700*-----------------------------------------------------------------
001800*HISTORICO DE ALTERACOES
001900* DATA       AUTOR  CHAMADO        DESCRICAO
002000* ---------- ------ -------------- ------------------------------
002100* 23/06/1998 MTS    FPP-1998-114   CRIACAO DO PROGRAMA (ADAPTADO
002200*                                  DO MENU FPPMAIN PARA RODADA EM
002300*                                  LOTE, SEM TELA DE OPERADOR)
002400* 02/09/1998 MTS    FPP-1998-141   RETIRADA A SCREEN SECTION -
002500*                                  LEITURA PASSOU A SER 100% EM
002600*                                  LOTE, SEM ACCEPT
002700* 19/11/1998 MTS    FPP-1998-162   RGI-QT-ITENS E
002800*                                  RGI-QT-RELACIONAMENTOS
002900*                                  AMPLIADOS PARA 9(03)
003000* 30/08/1999 MTS    FPP-1999-020   REVISAO GERAL PARA VIRADA DO
003100*                                  ANO 2000 (Y2K) - SEM CAMPOS DE
003200*                                  DATA DE 2 POSICOES NESTE
003300*                                  PROGRAMA, NADA A CORRIGIR
003400* 10/02/2000 ACS    FPP-2000-008   INCLUSAO DA TABELA DE TOTAIS
003500*                                  POR TIPO DE ERRO (WK-QT-ERRO)
003600* 08/08/2001 ACS    FPP-2001-077   CARGA DO NUCLEO VALIDO PASSOU A
003700*                                  SER FEITA POR CALL A VALNUCLE
003800*                                  COM LK-NUC-FUNCAO = "CARGA"
003900* 03/05/2002 ACS    FPP-2002-031   MENSAGENS DE ERRO CENTRALIZADAS
004000*                                  EM VALREGRA - VALMAIN SO ECOA
004100* 04/02/2003 ACS    FPP-2003-009   AJUSTE POS-INCLUSAO DOS 88 DE
004200*                                  FLAG XML EM CPREGITM
004300* 19/07/2004 RPL    FPP-2004-066   CORRECAO DO WK-TOTAL-LIDOS QUE
004400*                                  NAO ZERAVA NUM RESTART DE JOB
004500* 11/03/2006 RPL    FPP-2006-014   RELATORIO FINAL SEPARADO EM
004600*                                  PROGRAMA PROPRIO (VALREL)
004700* 02/10/2008 RPL    FPP-2008-051   AJUSTE DE LAYOUT DE SAIDA -
004800*                                  RES-DS-MENSAGEM AMPLIADA P/ 120
004900* 15/01/2010 JCS    FPP-2010-003   PADRONIZACAO DE CABECALHO DE
005000*                                  PROGRAMA (INSTALLATION/SECURITY)
005100* 20/09/2011 JCS    FPP-2011-009   REVISAO DO LIMITE DE 20
005200*                                  OCORRENCIAS DE ITEM/RELAC POR
005300*                                  REGISTRO
005400*-----------------------------------------------------------------
005500 ENVIRONMENT DIVISION.
005600 CONFIGURATION SECTION.
005700 SPECIAL-NAMES.
005800     C01 IS TOP-OF-FORM
005900     UPSI-0 ON STATUS IS WS-MODO-TESTE.
006000 INPUT-OUTPUT SECTION.
006100 FILE-CONTROL.
006200     SELECT REGITEM ASSIGN TO DISK
006300                ORGANIZATION IS LINE SEQUENTIAL
006400                ACCESS MODE  IS SEQUENTIAL
006500                FILE STATUS  IS ST-ERRO.
006600     SELECT VALRESUL ASSIGN TO DISK
006700                ORGANIZATION IS LINE SEQUENTIAL
006800                ACCESS MODE  IS SEQUENTIAL
006900                FILE STATUS  IS ST-ERRO.
007000*-----------------------------------------------------------------
007100 DATA DIVISION.
007200 FILE SECTION.
007300 FD  REGITEM
007400         LABEL RECORD IS STANDARD
007500         VALUE OF FILE-ID IS "REGITEM.DAT".
007600     COPY CPREGITM REPLACING ==CPR-REGISTRO-ITEM== BY
007700         ==REG-REGITEM-REC==.
007800*-----------------------------------------------------------------
007900 FD  VALRESUL
008000         LABEL RECORD IS STANDARD
008100         VALUE OF FILE-ID IS "VALRESUL.DAT".
008200     COPY CPRESULT REPLACING ==CPR-RESULTADO-SAIDA== BY
008300         ==REG-VALRESUL-REC==.
008400*-----------------------------------------------------------------
008500 WORKING-STORAGE SECTION.
008600 77  WK-ACT              PIC 9(02) VALUE ZEROS COMP.
008700 01  ST-ERRO             PIC X(02) VALUE "00".
008800 01  WK-CONTADORES.
008900     05  WK-TOTAL-LIDOS      PIC 9(07) VALUE ZEROS COMP.
009000     05  WK-TOTAL-ACEITOS    PIC 9(07) VALUE ZEROS COMP.
009100     05  WK-TOTAL-REJEITADOS PIC 9(07) VALUE ZEROS COMP.
009200     05  FILLER              PIC X(04).
009300*
009400*    TOTALIZADOR POR TIPO DE ERRO - INDICE IGUAL AO CODIGO DO
009500*    TIPO DE ERRO (1 A 6) - VER CPERRTAB.CPY.
009600 01  WK-TOTAIS-TIPO-ERRO.
009700     05  WK-QT-ERRO OCCURS 6 TIMES PIC 9(07) VALUE ZEROS COMP.
009800 01  WK-TOTAIS-TIPO-ERRO-R REDEFINES WK-TOTAIS-TIPO-ERRO.
009900     05  WK-QT-ERRO-BYTES    PIC X(28).
010000*
010100*    DATA DE EXECUCAO DO JOB, VISTA DE DUAS FORMAS (COMPACTA E
010200*    DECOMPOSTA AA/MM/DD) PARA USO NO CABECALHO DO RELATORIO.
010300 01  WK-DATA-EXEC.
010400     05  WK-DATA-EXEC-AAMMDD PIC 9(06) VALUE ZEROS.
010500 01  WK-DATA-EXEC-R REDEFINES WK-DATA-EXEC.
010600     05  WK-DATA-EXEC-AA     PIC 9(02).
010700     05  WK-DATA-EXEC-MM     PIC 9(02).
010800     05  WK-DATA-EXEC-DD     PIC 9(02).
010900*
011000*    AREA DE ECO DO IDENTIFICADOR DO REGISTRO CORRENTE - A VISAO
011100*    CARACTER-A-CARACTER SO E USADA NO DUMP DE DIAGNOSTICO QUANDO
011200*    A CHAVE UPSI-0 ESTA LIGADA NO JCL (WS-MODO-TESTE = 1).
011300 01  WK-ID-ECO.
011400     05  WK-ID-ECO-TXT       PIC X(40) VALUE SPACES.
011500 01  WK-ID-ECO-R REDEFINES WK-ID-ECO.
011600     05  WK-ID-ECO-CHAR      PIC X(01) OCCURS 40 TIMES.
011700*
011800 01  WK-MENS                PIC X(60) VALUE SPACES.
011900*
012000*    AREA DE COMUNICACAO COM VALREGRA (LINKAGE DO SUBPROGRAMA).
012100     COPY CPREGITM REPLACING ==CPR-REGISTRO-ITEM== BY
012200         ==LK-VAL-ENTRADA==.
012300     COPY CPRESULT REPLACING ==CPR-RESULTADO-SAIDA== BY
012400         ==LK-VAL-SAIDA==.
012500*
012600*    AREA DE COMUNICACAO COM VALNUCLE (CARGA DO NUCLEO VALIDO).
012700     COPY CPNUCLK REPLACING ==CP-NUC-LINKAGE== BY
012800         ==LINKAGE-NUCLEO==.
012900*
013000*    AREA DE COMUNICACAO COM VALREL (TOTALIZADOR DE FIM DE LOTE).
013100     COPY CPRELLK REPLACING ==CP-REL-LINKAGE== BY
013200         ==LINKAGE-RELATORIO==.
013300*-----------------------------------------------------------------
013400 PROCEDURE DIVISION.
013500 PROCEDURE-MAIN.
013600     PERFORM INC-001 THRU INC-001-FIM.
013700     PERFORM LER-REG01 THRU LER-REG01-FIM
013800             UNTIL ST-ERRO = "10".
013900     PERFORM ROT-FIM THRU ROT-FIM-FIM.
014000     STOP RUN.
014100 PROCEDURE-MAIN-FIM.
014200     EXIT.
014300*
014400*-----------------------------------------------------------------
014500* INC-001 - ABERTURA DE ARQUIVOS E CARGA DO NUCLEO VALIDO
014600*-----------------------------------------------------------------
014700 INC-001.
014800     INITIALIZE WK-CONTADORES WK-TOTAIS-TIPO-ERRO.
014900     OPEN INPUT REGITEM.
015000     IF ST-ERRO NOT = "00"
015100         MOVE "ERRO NA ABERTURA DO ARQUIVO REGITEM" TO WK-MENS
015200         DISPLAY WK-MENS
015300         GO TO ROT-FIM.
015400     OPEN OUTPUT VALRESUL.
015500     IF ST-ERRO NOT = "00"
015600         MOVE "ERRO NA ABERTURA DO ARQUIVO VALRESUL" TO WK-MENS
015700         DISPLAY WK-MENS
015800         GO TO ROT-FIM.
015900     MOVE "CARGA" TO LK-NUC-FUNCAO.
016000     CALL "VALNUCLE" USING LINKAGE-NUCLEO.
016100 INC-001-FIM.
016200     EXIT.
016300*
016400*-----------------------------------------------------------------
016500* LER-REG01 - LEITURA SEQUENCIAL DOS REGISTRO_ITEM E CHAMADA DA
016600* REGRA DE NEGOCIO (VALREGRA) PARA CADA REGISTRO LIDO
016700*-----------------------------------------------------------------
016800 LER-REG01.
016900     READ REGITEM INTO LK-VAL-ENTRADA.
017000     IF ST-ERRO = "10"
017100         GO TO LER-REG01-FIM.
017200     IF ST-ERRO NOT = "00"
017300         MOVE "ERRO NA LEITURA DO ARQUIVO REGITEM" TO WK-MENS
017400         DISPLAY WK-MENS
017500         MOVE "10" TO ST-ERRO
017600         GO TO LER-REG01-FIM.
017700     ADD 1 TO WK-TOTAL-LIDOS.
017800     MOVE RGI-ID-REGISTRO-ITEM OF LK-VAL-ENTRADA TO WK-ID-ECO-TXT.
017900     IF WS-MODO-TESTE
018000         DISPLAY "VALMAIN DUMP ID=" WK-ID-ECO-TXT.
018100     CALL "VALREGRA" USING LK-VAL-ENTRADA LK-VAL-SAIDA.
018200     PERFORM INC-002 THRU INC-002-FIM.
018300 LER-REG01-FIM.
018400     EXIT.
018500*
018600*-----------------------------------------------------------------
018700* INC-002 - GRAVACAO DO RESULTADO E ATUALIZACAO DOS TOTALIZADORES
018800*-----------------------------------------------------------------
018900 INC-002.
019000     WRITE VALRESUL FROM LK-VAL-SAIDA.
019100     IF RES-ACEITO OF LK-VAL-SAIDA
019200         ADD 1 TO WK-TOTAL-ACEITOS
019300     ELSE
019400         ADD 1 TO WK-TOTAL-REJEITADOS
019500         ADD 1 TO WK-QT-ERRO (RES-CD-TIPO-ERRO OF LK-VAL-SAIDA).
019600 INC-002-FIM.
019700     EXIT.
019800*
019900*-----------------------------------------------------------------
020000* ROT-FIM - ENCERRAMENTO DO LOTE, RELATORIO FINAL E FECHAMENTO
020100*-----------------------------------------------------------------
020200 ROT-FIM.
020300     MOVE "CHAMA" TO LK-REL-FUNCAO.
020400     MOVE WK-TOTAL-LIDOS      TO LK-REL-TOTAL-LIDOS.
020500     MOVE WK-TOTAL-ACEITOS    TO LK-REL-TOTAL-ACEITOS.
020600     MOVE WK-TOTAL-REJEITADOS TO LK-REL-TOTAL-REJEITADOS.
020700     MOVE WK-QT-ERRO (1) TO LK-REL-TOTAIS-ERRO (1).
020800     MOVE WK-QT-ERRO (2) TO LK-REL-TOTAIS-ERRO (2).
020900     MOVE WK-QT-ERRO (3) TO LK-REL-TOTAIS-ERRO (3).
021000     MOVE WK-QT-ERRO (4) TO LK-REL-TOTAIS-ERRO (4).
021100     MOVE WK-QT-ERRO (5) TO LK-REL-TOTAIS-ERRO (5).
021200     MOVE WK-QT-ERRO (6) TO LK-REL-TOTAIS-ERRO (6).
021300     CALL "VALREL" USING LINKAGE-RELATORIO.
021400     CLOSE REGITEM VALRESUL.
021500 ROT-FIM-FIM.
021600     EXIT.
