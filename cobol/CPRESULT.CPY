000100*-----------------------------------------------------------------
000200* CPRESULT.CPY
000300* LAYOUT DO RESULTADO DE VALIDACAO DE UM REGISTRO_ITEM
000400*-----------------------------------------------------------------
000500* HISTORICO
000600*  23/06/1998 MTS  CRIACAO DO LAYOUT - CHAMADO FPP-1998-114
000700*  14/01/2000 MTS  INCLUIDOS OS 88 DE RES-CD-TIPO-ERRO (Y2K TESTE
000800*                  GERAL DE PROGRAMAS - SOLICITACAO DA DIRETORIA)
000900*  08/08/2001 ACS  RES-DS-MENSAGEM AMPLIADA DE X(80) PARA X(120)
001000*-----------------------------------------------------------------
001100 01  CPR-RESULTADO-SAIDA.
001200     05  RES-ID-REGISTRO-ITEM        PIC X(40).
001300     05  RES-RESULTADO               PIC X(01).
001400         88  RES-ACEITO                  VALUE "A".
001500         88  RES-REJEITADO               VALUE "R".
001600     05  RES-CD-TIPO-ERRO             PIC 9(01).
001700         88  RES-SEM-ERRO                 VALUE 0.
001800         88  RES-ERRO-GENERICO            VALUE 1.
001900         88  RES-ERRO-XML-MAL-FORMADO     VALUE 2.
002000         88  RES-ERRO-XML-INVALIDO        VALUE 3.
002100         88  RES-ERRO-URN-MAL-FORMADO     VALUE 4.
002200         88  RES-ERRO-URN-INVALIDO        VALUE 5.
002300         88  RES-ERRO-URN-INCOMPATIVEL    VALUE 6.
002400     05  RES-DS-TIPO-ERRO             PIC X(20).
002500     05  RES-DS-MENSAGEM              PIC X(120).
002600     05  FILLER                       PIC X(18).
