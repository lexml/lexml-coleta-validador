000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. VALREL.
000300 AUTHOR. RENATA PEREIRA LIMA.
000400 INSTALLATION. DIRETORIA DE TECNOLOGIA - NUCLEO COBOL.             FPP2011
000500 DATE-WRITTEN. 11/03/2006.
000600 DATE-COMPILED.
000700 SECURITY. USO INTERNO - SOMENTE PESSOAL AUTORIZADO DO NUCLEO      FPP2011
000800     COBOL.                                                        FPP2011
000900*-----------------------------------------------------------------
001000* VALREL - RELATORIO RESUMO DE FIM DE LOTE DO VALIDADOR DE
001100* REGISTRO_ITEM. RECEBE OS TOTAIS JA ACUMULADOS PELO VALMAIN
001200* (LINKAGE-RELATORIO) E GRAVA O RELATORIO DE TOTAIS - TOTAL LIDO,
001300* TOTAL ACEITO, TOTAL REJEITADO E A QUEBRA POR TIPO DE ERRO, NA
001400* ORDEM FIXA DA TABELA DE TIPOS DE ERRO.
001500*-----------------------------------------------------------------
001600*HISTORICO DE ALTERACOES
001700* DATA       AUTOR  CHAMADO        DESCRICAO
001800* ---------- ------ -------------- ------------------------------
001900* 11/03/2006 RPL    FPP-2006-014   CRIACAO - RELATORIO RETIRADO DO
002000*                                  VALMAIN E POSTO EM PROGRAMA
002100*                                  PROPRIO (ADAPTADO DO LAYOUT DE
002200*                                  CABECALHO DO ANTIGO FPPREL)
002300* 02/10/2008 RPL    FPP-2008-051   INCLUIDA A LINHA DE QUEBRA POR
002400*                                  TIPO DE ERRO (ANTES SO TOTAIS
002500*                                  GERAIS)
002600* 20/09/2011 JCS    FPP-2011-009   PADRONIZACAO DE CABECALHO DE
002700*                                  PROGRAMA (INSTALLATION/SECURITY)
002800*-----------------------------------------------------------------
002900 ENVIRONMENT DIVISION.
003000 CONFIGURATION SECTION.
003100 SPECIAL-NAMES.
003200     C01 IS TOP-OF-FORM.
003300 INPUT-OUTPUT SECTION.
003400 FILE-CONTROL.
003500     SELECT VALSUMRL ASSIGN TO DISK
003600                ORGANIZATION IS LINE SEQUENTIAL
003700                ACCESS MODE  IS SEQUENTIAL
003800                FILE STATUS  IS ST-ERRO.
003900*-----------------------------------------------------------------
004000 DATA DIVISION.
004100 FILE SECTION.
004200 FD  VALSUMRL
004300         LABEL RECORD IS STANDARD
004400         VALUE OF FILE-ID IS "VALSUM.REL".
004500 01  REGSUMRL                    PIC X(80).
004600*-----------------------------------------------------------------
004700 WORKING-STORAGE SECTION.
004800 01  ST-ERRO                     PIC X(02) VALUE "00".
004900 01  WK-MENS                     PIC X(60) VALUE SPACES.
005000*
005100*    TABELA MNEMONICA DO TIPO DE ERRO (MESMO LAYOUT DO VALREGRA)
005200*    - USADA AQUI SO PARA O ROTULO DE CADA LINHA DE QUEBRA.
005300     COPY CPERRTAB.
005400*
005500*    CONTADOR DE LINHA DO RELATORIO E VISAO ALTERNATIVA PARA
005600*    DIAGNOSTICO DO VALOR IMPRESSO EM CADA LINHA DE QUEBRA.
005700 77  WK-IDX-LINHA                PIC 9(02) VALUE ZERO COMP.
005800 01  WK-QTD-EDIT                 PIC ZZZ.ZZZ.ZZ9.
005900 01  WK-QTD-EDIT-R REDEFINES WK-QTD-EDIT.
006000     05  WK-QTD-EDIT-BYTES        PIC X(11).
006100*
006200*    COPIA LOCAL DOS TOTAIS RECEBIDOS DO VALMAIN - ESTE PROGRAMA
006300*    NAO TRABALHA DIRETO NA LINKAGE, PARA FICAR LIVRE PARA
006400*    ARREDONDAR/AJUSTAR OS TOTAIS SEM TOCAR NA AREA DO CHAMADOR.
006500 01  WK-TOTAIS-LOCAIS.
006600     05  WK-TOT-LIDOS            PIC 9(07) VALUE ZERO COMP.
006700     05  WK-TOT-ACEITOS          PIC 9(07) VALUE ZERO COMP.
006800     05  WK-TOT-REJEITADOS       PIC 9(07) VALUE ZERO COMP.
006900 01  WK-TOTAIS-LOCAIS-R REDEFINES WK-TOTAIS-LOCAIS.
007000     05  WK-TOTAIS-LOCAIS-BYTES  PIC X(21).
007100*
007200*    CABECALHO DO RELATORIO
007300 01  CAB0.
007400     05  FILLER      PIC X(20) VALUE "NUCLEO COBOL - FPP".
007500     05  FILLER      PIC X(45) VALUE
007600         "   *** RESUMO DA VALIDACAO DE REGISTRO_ITEM ***".
007700     05  FILLER      PIC X(15) VALUE SPACES.
007800 01  CAB1.
007900     05  FILLER      PIC X(40) VALUE
008000         "TOTAIS GERAIS DO LOTE PROCESSADO".
008100     05  FILLER      PIC X(40) VALUE SPACES.
008200 01  CAB1-R REDEFINES CAB1.
008300     05  CAB1-CHAR               PIC X(01) OCCURS 80 TIMES.
008400 01  CAB2.
008500     05  FILLER      PIC X(40) VALUE
008600         "----------------------------------------".
008700     05  FILLER      PIC X(40) VALUE SPACES.
008800 01  CAB3.
008900     05  FILLER      PIC X(40) VALUE
009000         "QUEBRA DE REJEITADOS POR TIPO DE ERRO".
009100     05  FILLER      PIC X(40) VALUE SPACES.
009200*
009300*    LINHAS DE TOTAL GERAL
009400 01  LIN-TOTAL.
009500     05  LIN-TOTAL-ROTULO       PIC X(20).
009600     05  FILLER                 PIC X(02) VALUE SPACES.
009700     05  LIN-TOTAL-VALOR        PIC X(11).
009800     05  FILLER                 PIC X(47) VALUE SPACES.
009900*
010000*    LINHA DE QUEBRA POR TIPO DE ERRO
010100 01  LIN-QUEBRA.
010200     05  LIN-QUEBRA-ROTULO      PIC X(20).
010300     05  FILLER                 PIC X(02) VALUE SPACES.
010400     05  LIN-QUEBRA-VALOR       PIC X(11).
010500     05  FILLER                 PIC X(47) VALUE SPACES.
010600*-----------------------------------------------------------------
010700 LINKAGE SECTION.
010800     COPY CPRELLK REPLACING ==CP-REL-LINKAGE== BY
010900         ==LK-REL-AREA==.
011000*-----------------------------------------------------------------
011100 PROCEDURE DIVISION USING LK-REL-AREA.
011200 REL-PRINCIPAL.
011300     MOVE LK-REL-TOTAL-LIDOS      TO WK-TOT-LIDOS.
011400     MOVE LK-REL-TOTAL-ACEITOS    TO WK-TOT-ACEITOS.
011500     MOVE LK-REL-TOTAL-REJEITADOS TO WK-TOT-REJEITADOS.
011600     PERFORM REL-ABRE THRU REL-ABRE-FIM.
011700     PERFORM REL-CABECALHO THRU REL-CABECALHO-FIM.
011800     PERFORM REL-TOTAIS-GERAIS THRU REL-TOTAIS-GERAIS-FIM.
011900     PERFORM REL-QUEBRA-ERRO THRU REL-QUEBRA-ERRO-FIM
012000             VARYING WK-IDX-LINHA FROM 1 BY 1
012100             UNTIL WK-IDX-LINHA > 6.
012200     CLOSE VALSUMRL.
012300     EXIT PROGRAM.
012400 REL-PRINCIPAL-FIM.
012500     EXIT.
012600*
012700 REL-ABRE.
012800     OPEN OUTPUT VALSUMRL.
012900     IF ST-ERRO NOT = "00"
013000         MOVE "ERRO NA ABERTURA DO ARQUIVO VALSUM.REL" TO WK-MENS
013100         DISPLAY WK-MENS.
013200 REL-ABRE-FIM.
013300     EXIT.
013400*
013500 REL-CABECALHO.
013600     MOVE SPACES TO REGSUMRL.
013700     WRITE REGSUMRL FROM CAB0.
013800     MOVE SPACES TO REGSUMRL.
013900     WRITE REGSUMRL.
014000     WRITE REGSUMRL FROM CAB1.
014100     WRITE REGSUMRL FROM CAB2.
014200 REL-CABECALHO-FIM.
014300     EXIT.
014400*
014500 REL-TOTAIS-GERAIS.
014600     MOVE SPACES TO LIN-TOTAL.
014700     MOVE "TOTAL LIDOS"        TO LIN-TOTAL-ROTULO.
014800     MOVE WK-TOT-LIDOS         TO WK-QTD-EDIT.
014900     MOVE WK-QTD-EDIT-BYTES    TO LIN-TOTAL-VALOR.
015000     WRITE REGSUMRL FROM LIN-TOTAL.
015100     MOVE SPACES TO LIN-TOTAL.
015200     MOVE "TOTAL ACEITOS"      TO LIN-TOTAL-ROTULO.
015300     MOVE WK-TOT-ACEITOS       TO WK-QTD-EDIT.
015400     MOVE WK-QTD-EDIT-BYTES    TO LIN-TOTAL-VALOR.
015500     WRITE REGSUMRL FROM LIN-TOTAL.
015600     MOVE SPACES TO LIN-TOTAL.
015700     MOVE "TOTAL REJEITADOS"   TO LIN-TOTAL-ROTULO.
015800     MOVE WK-TOT-REJEITADOS    TO WK-QTD-EDIT.
015900     MOVE WK-QTD-EDIT-BYTES    TO LIN-TOTAL-VALOR.
016000     WRITE REGSUMRL FROM LIN-TOTAL.
016100     MOVE SPACES TO REGSUMRL.
016200     WRITE REGSUMRL.
016300     WRITE REGSUMRL FROM CAB3.
016400     MOVE SPACES TO REGSUMRL.
016500     WRITE REGSUMRL.
016600 REL-TOTAIS-GERAIS-FIM.
016700     EXIT.
016800*
016900*-----------------------------------------------------------------
017000* REL-QUEBRA-ERRO - UMA LINHA POR TIPO DE ERRO, NA ORDEM FIXA DA
017100* TABELA CPERRTAB (ERRO-GENERICO ... URN-INCOMPATIVEL)
017200*-----------------------------------------------------------------
017300 REL-QUEBRA-ERRO.
017400     MOVE SPACES TO LIN-QUEBRA.
017500     MOVE WK-TE-NOME (WK-IDX-LINHA) TO LIN-QUEBRA-ROTULO.
017600     MOVE LK-REL-TOTAIS-ERRO (WK-IDX-LINHA) TO WK-QTD-EDIT.
017700     MOVE WK-QTD-EDIT-BYTES TO LIN-QUEBRA-VALOR.
017800     WRITE REGSUMRL FROM LIN-QUEBRA.
017900 REL-QUEBRA-ERRO-FIM.
018000     EXIT.
