000100*-----------------------------------------------------------------
000200* CPPERFIL.CPY
000300* LAYOUT DA TABELA DE NUCLEO/PERFIL VALIDO (REFERENCIA ESTATICA)
000400* CADA LINHA REPRESENTA UMA COMBINACAO ID-PUBLICADOR:TIPO-PERFIL:
000500* NUCLEO-URN REGISTRADA COMO VALIDA - CARGA UNICA NO INICIO DO JOB
000600*-----------------------------------------------------------------
000700* HISTORICO
000800*  23/06/1998 MTS  CRIACAO DO LAYOUT - CHAMADO FPP-1998-114
000900*  08/08/2001 ACS  FILLER DE RESERVA PARA FUTURA CHAVE COMPOSTA
001000*-----------------------------------------------------------------
001100 01  CPP-PERFIL-REF.
001200     05  PRF-CHAVE                   PIC X(100).
001300     05  FILLER                      PIC X(20).
