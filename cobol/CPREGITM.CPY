000100*-----------------------------------------------------------------
000200* CPREGITM.CPY
000300* LAYOUT DO REGISTRO DE ENTRADA - VALIDACAO DE REGISTRO_ITEM
000400* (COLETA LEXML - HARVESTER DE METADADOS DE DOCUMENTOS LEGAIS)
000500*-----------------------------------------------------------------
000600* HISTORICO
000700*  23/06/1998 MTS  CRIACAO DO LAYOUT - CHAMADO FPP-1998-114
000800*  19/11/1999 MTS  AMPLIADO RGI-QT-ITENS/RGI-QT-RELACIONAMENTOS
000900*                  DE 9(02) PARA 9(03) - VOLUME CRESCENTE DE ITEM
001000*  04/02/2003 ACS  INCLUIDOS OS 88 DE RGI-XML-*-FLAG
001100*-----------------------------------------------------------------
001200 01  CPR-REGISTRO-ITEM.
001300     05  RGI-ID-REGISTRO-ITEM        PIC X(40).
001400     05  RGI-XML-MAL-FORMADO-FLAG    PIC X(01).
001500         88  RGI-XML-MAL-FORMADO         VALUE "S".
001600         88  RGI-XML-BEM-FORMADO         VALUE "N".
001700     05  RGI-XML-VAZIO-FLAG          PIC X(01).
001800         88  RGI-XML-VAZIO               VALUE "S".
001900         88  RGI-XML-NAO-VAZIO           VALUE "N".
002000     05  RGI-XML-SCHEMA-INVALIDO-FLAG PIC X(01).
002100         88  RGI-XML-SCHEMA-INVALIDO     VALUE "S".
002200         88  RGI-XML-SCHEMA-VALIDO       VALUE "N".
002300     05  RGI-URN-DOC-INDIVIDUAL      PIC X(80).
002400     05  RGI-QT-ITENS                PIC 9(03).
002500     05  RGI-QT-RELACIONAMENTOS      PIC 9(03).
002600*    LIMITE PRATICO DE 20 OCORRENCIAS POR REGISTRO - O LAYOUT DE
002700*    TESTE DO HARVESTER NAO GERA VOLUMES MAIORES QUE ISSO POR
002800*    REGISTRO_ITEM (VER FPP-2011-009).
002900     05  RGI-ITEM-ROW OCCURS 20 TIMES INDEXED BY RGI-IDX-ITEM.
003000         10  ITM-ID-PUBLICADOR           PIC 9(09).
003100         10  ITM-ID-PUBLICADOR-PRESENTE  PIC X(01).
003200             88  ITM-ID-PRESENTE              VALUE "S".
003300             88  ITM-ID-AUSENTE               VALUE "N".
003400     05  RGI-RELAC-ROW OCCURS 20 TIMES INDEXED BY RGI-IDX-REL.
003500         10  REL-ID-PUBLICADOR           PIC 9(09).
003600         10  REL-ID-PUBLICADOR-PRESENTE  PIC X(01).
003700             88  REL-ID-PRESENTE              VALUE "S".
003800             88  REL-ID-AUSENTE               VALUE "N".
003900         10  REL-URN                      PIC X(80).
004000     05  FILLER                          PIC X(30).
